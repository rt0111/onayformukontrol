000100* ONAYHES  -- SATINALMA ONAY MERCII HESAPLAMA ALT PROGRAMI
000110* BU PROGRAM SATANZ TARAFINDAN CALL EDILIR. DOSYA ISLEMI
000120* YAPMAZ, SADECE GELEN FORM BILGILERINDEN ONAY MERCIINI
000130* VE ONAYA ESAS TUTARI HESAPLAYIP GERI DONDURUR.
000140* GENEL MUDUR/DIREKTOR ISTISNALARI VE SUREKLI ALIMLARDA
000150* YILLIKLANDIRMA BURADA YAPILIR - KURGUYU DEGISTIRMEDEN
000160* ONCE MUHASEBE ILE GORUSULMELIDIR.
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. ONAYHES.
000190 AUTHOR. AHMET YILDIZ.
000200 INSTALLATION. MERKEZ HOLDING A.S. - BILGI ISLEM MUDURLUGU.
000210 DATE-WRITTEN. 14/06/1991.
000220 DATE-COMPILED.
000230 SECURITY. TASNIF DISI - YALNIZ SATINALMA VE MUHASEBE ICIN.
000240*----------------------------------------------------------*
000250* DEGISIKLIK TARIHCESI
000260*----------------------------------------------------------*
000270* 14/06/91 AY  ILK SURUM - YEDI KADEMELI ONAY KURGUSU.
000280* 02/09/91 AY  DANISMANLIK IHALESI ISTISNASI EKLENDI.
000290* 22/11/91 AY  MATBU SOZLESME DISI ISTISNA EKLENDI.
000300* 10/03/92 NK  SUREKLI ALIMLARDA YILLIKLANDIRMA DUZELTILDI -
000310*              12 AYDAN KISA SURELERDE BOLME HATASI VARDI.
000320* 19/07/93 NK  LIMIT TABLOSU DIZI HALINE GETIRILDI, ESKI
000330*              IC ICE IF ZINCIRI KALDIRILDI.
000340* 05/01/94 SD  FINANSAL LIMIT ACIKLAMASI "(MINIMUM)" EKLENDI.
000350* 23/08/95 SD  KIDEMLI DIREKTOR KADEMESI ARAYA EKLENDI -
000360*              400.000 USD UZERI AYRI KADEME ISTENDI.     TKT0147
000370* 11/04/96 FO  ARA TOPLAMLARDA YUVARLAMA ROUNDED ILE
000380*              ACIKCA BELIRTILDI, DENETIM ISTEDI.
000390* 09/11/98 FO  2000 YILI ICIN TARIH ALANLARI GOZDEN
000400*              GECIRILDI - BU PROGRAMDA TARIH YOK, ETKI YOK.
000410* 14/01/99 FO  UPSI-0 ANAHTARI ILE IZLEME (TRACE) SATIRI
000420*              EKLENDI, SORUN GIDERME ICIN.               TKT0398
000430* 06/06/01 GC  400.000-600.000 ARASI KADEME ICIN GENEL
000440*              MUDUR YRD. UNVANI AYRILDI.
000450* 17/02/03 GC  REFERANS MODIFIKASYONU ILE SUBSTRING KONTROLU
000460*              DUZENLENDI, TEK IF SATIRINA INDIRILDI.
000465* 02/12/05 SD  KULLANILMAYAN GECERLI-RAKAM SINIFI KALDIRILDI -
000466*              HICBIR YERDE TEST EDILMIYORDU.
000470*----------------------------------------------------------*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000530     UPSI-0 ON STATUS IS IZ-ACIK
000540            OFF STATUS IS IZ-KAPALI.
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570*----------------------------------------------------------*
000580* YEDI KADEMELI ONAY MERCII TABLOSU - LIMITLER (USTTEN DAHIL)
000590* VE UNVANLAR. KLASIK FILLER/REDEFINES YONTEMIYLE YUKLENIR,
000600* ARAMA SATANZ'DAKI RISK TABLOSU GIBI DOGRUSAL YAPILIR.
000610*----------------------------------------------------------*
000620 01  TIER-LIMITS-LIT.
000630     02  F                  PIC 9(9)V99 VALUE 000001000.00.
000640     02  F                  PIC 9(9)V99 VALUE 000005000.00.
000650     02  F                  PIC 9(9)V99 VALUE 000075000.00.
000660     02  F                  PIC 9(9)V99 VALUE 000150000.00.
000670     02  F                  PIC 9(9)V99 VALUE 000400000.00.
000680     02  F                  PIC 9(9)V99 VALUE 000600000.00.
000690 01  TIER-LIMITS-TBL REDEFINES TIER-LIMITS-LIT.
000700     02  TIER-LIMIT-T    PIC 9(9)V99 OCCURS 6 TIMES.
000710 01  TIER-TITLES-LIT.
000720     02  F                  PIC X(30) VALUE "SATINALMACI".
000730     02  F                  PIC X(30)
000740             VALUE "SEF / KATEGORI YONETICISI".
000750     02  F                  PIC X(30)
000760             VALUE "MUDUR / BOLGE MUDURU".
000770     02  F                  PIC X(30) VALUE "DIREKTOR".
000780     02  F                  PIC X(30) VALUE "KIDEMLI DIREKTOR".
000790     02  F                  PIC X(30)
000800             VALUE "GENEL MUDUR YARDIMCISI".
000810     02  F                  PIC X(30) VALUE "GENEL MUDUR".
000820 01  TIER-TITLES-TBL REDEFINES TIER-TITLES-LIT.
000830     02  TIER-TITLE-T    PIC X(30) OCCURS 7 TIMES.
000840*----------------------------------------------------------*
000850* CALISMA ALANLARI
000860*----------------------------------------------------------*
000870* ISTISNA KADEMELERINDEN BIRI EZBERLEDI MI BAYRAGI.
000880 77  MATCHED             PIC X(1) VALUE "N".
000890     88  OHES-ISTISNA-VAR   VALUE "Y".
000900* LIMIT TABLOSUNDA KADEME BULUNDU BAYRAGI.
000910 77  TIER-BULUNDU        PIC X(1) VALUE "N".
000920     88  OHES-TIER-BULUNDU  VALUE "Y".
000930* LIMIT TABLOSU TARAMA INDEKSI.
000940 77  TIER-IDX            PIC 9(1) COMP VALUE 0.
000950* BULUNAN KADEME NUMARASI (1-7).
000960 77  TIER-NO             PIC 9(1) COMP VALUE 7.
000970* UNVAN ALANININ DOLU UZUNLUGU.
000980 77  TITLE-LEN           PIC 9(2) COMP VALUE 0.
000990* YILLIKLANDIRILMIS (AYLIK ORTALAMADAN TUREYEN) TUTAR.
001000 77  AYLIK-DEGER         PIC 9(9)V99 VALUE 0.
001010* AYLIK-DEGER'IN IZ (TRACE) CIKTISI ICIN ONDALIKSIZ GORUNUMU.
001020 77  AYLIK-DEGER-IZ REDEFINES AYLIK-DEGER PIC 9(11).
001030*----------------------------------------------------------*
001040* PARAMETRE ALANI - SATANZ ILE ORTAK
001050*----------------------------------------------------------*
001060 LINKAGE SECTION.
001070* CAGIRAN PROGRAMDAN GELEN HAM SATINALMA TUTARI.
001080 01  TOTAL-VALUE         PIC 9(9)V99.
001090* SATINALMA TURU - S: TEK SEFERLIK, C: SUREKLI SOZLESME.
001100 01  PURCHASE-TYPE       PIC X(1).
001110* SUREKLI SOZLESMENIN AY CINSINDEN SURESI.
001120 01  CONTRACT-MONTHS     PIC 9(3).
001130* FORMDA BELIRTILEN ONAY GEREKCESI METNI.
001140 01  APPROVAL-REASON     PIC X(20).
001150* MATBU (STANDART) SOZLESME KULLANILDI MI BAYRAGI.
001160 01  STD-CONTRACT-FLAG   PIC X(1).
001170* ONAY KARARINDA ESAS ALINACAK (NORMALIZE) TUTAR.
001180 01  USED-VALUE          PIC 9(9)V99.
001190* TUTAR YILLIKLANDIRILDI MI BAYRAGI - SATANZ'A GERI DONER.
001200 01  ANNUALIZED-FLAG     PIC X(1).
001210* HESAPLANAN ONAY MERCII UNVANI - SATANZ'A GERI DONER.
001220 01  APPROVER-TITLE      PIC X(40).
001230* ONAY GEREKCE KODU (KISA) - SATANZ'A GERI DONER.
001240 01  REASON-CODE         PIC X(8).
001250*----------------------------------------------------------*
001260 PROCEDURE DIVISION USING TOTAL-VALUE PURCHASE-TYPE
001270             CONTRACT-MONTHS APPROVAL-REASON
001280             STD-CONTRACT-FLAG USED-VALUE
001290             ANNUALIZED-FLAG APPROVER-TITLE
001300             REASON-CODE.
001310*----------------------------------------------------------*
001320* ALT PROGRAM GIRIS NOKTASI - KADEMELERI SIRAYLA CALISTIRIR.
001330 0100-OHES-GIRIS.
001340* CIKIS ALANLARI HER CAGRIDA BASTAN TEMIZLENIR.
001350     MOVE SPACES TO APPROVER-TITLE.
001360     MOVE SPACES TO REASON-CODE.
001370     MOVE "N" TO ANNUALIZED-FLAG.
001380     MOVE TOTAL-VALUE TO USED-VALUE.
001390* ISTISNA KADEMELERI ICIN ARAMA BAYRAGI SIFIRLANIR.
001400     MOVE "N" TO MATCHED.
001410* ONCE DANISMANLIK IHALESI ISTISNASI DENENIR (KADEME 1).
001420     PERFORM 0200-DANISMANLIK-KONTROL THRU 0200-SON.
001430     IF MATCHED = "N"
001440* ESLESME YOKSA MATBU DISI ISTISNASI DENENIR (KADEME 2).
001450         PERFORM 0300-MATBU-DISI-KONTROL THRU 0300-SON.
001460     IF MATCHED = "N"
001470* ISTISNA DA YOKSA TUTAR NORMALIZE EDILIR (KADEME 3).
001480         PERFORM 0400-DEGER-NORMALIZE THRU 0400-SON
001490* NORMALIZE TUTARLA LIMIT TABLOSU ARANIR (KADEME 4).
001500         PERFORM 0500-LIMIT-TABLO-ARA THRU 0500-SON.
001510* SON OLARAK FINANSAL LIMIT ACIKLAMASI KONTROL EDILIR (KADEME 5).
001520     PERFORM 0600-FINANSAL-LIMIT-EK THRU 0600-SON.
001530* NORMAL CIKIS - EXIT PROGRAM'A ATLAR.
001540     GO TO 0100-SON.
001550 0100-SON.
001560     EXIT PROGRAM.
001570*----------------------------------------------------------*
001580* KADEME 1 - DANISMANLIK IHALESI ISTISNASI (ILK SIRA)
001590*----------------------------------------------------------*
001600* DANISMANLIK IHALESI ISTISNASINI DENETLER.
001610 0200-DANISMANLIK-KONTROL.
001620* GEREKCE METNININ BASINDA GECIYORSA ESLESIR.
001630     IF APPROVAL-REASON (1:19) = "DANISMANLIK IHALESI"
001640         MOVE "GENEL MUDUR" TO APPROVER-TITLE
001650         MOVE "CONSULT" TO REASON-CODE
001660         MOVE TOTAL-VALUE TO USED-VALUE
001670         MOVE "N" TO ANNUALIZED-FLAG
001680         MOVE "Y" TO MATCHED
001690         GO TO 0200-SON.
001700* BAZI FORMLARDA METIN BIR KARAKTER ICERIDEN BASLAR -
001710* TKT0147 ONCESI ALISKANLIK.
001720     IF APPROVAL-REASON (2:19) = "DANISMANLIK IHALESI"
001730         MOVE "GENEL MUDUR" TO APPROVER-TITLE
001740         MOVE "CONSULT" TO REASON-CODE
001750         MOVE TOTAL-VALUE TO USED-VALUE
001760         MOVE "N" TO ANNUALIZED-FLAG
001770         MOVE "Y" TO MATCHED.
001780 0200-SON.
001790     EXIT.
001800*----------------------------------------------------------*
001810* KADEME 2 - MATBU (STANDART) SOZLESME DISI ISTISNA
001820*----------------------------------------------------------*
001830* MATBU SOZLESME DISI DURUMU DENETLER.
001840 0300-MATBU-DISI-KONTROL.
001850* UZUN SURE VEYA YUKSEK TUTAR, MATBU SOZLESME OLMADAN
001860* ISTISNA SAYILIR.
001870     IF (CONTRACT-MONTHS > 6 OR TOTAL-VALUE > 150000)
001880             AND STD-CONTRACT-FLAG = "N"
001890         MOVE "MINIMUM DIREKTOR" TO APPROVER-TITLE
001900         MOVE "NOSTDCON" TO REASON-CODE
001910         MOVE TOTAL-VALUE TO USED-VALUE
001920         MOVE "N" TO ANNUALIZED-FLAG
001930         MOVE "Y" TO MATCHED.
001940 0300-SON.
001950     EXIT.
001960*----------------------------------------------------------*
001970* KADEME 3 - DEGER NORMALIZASYONU (YILLIKLANDIRMA DAHIL)
001980*----------------------------------------------------------*
001990* SUREKLI ALIM TUTARINI YILLIKLANDIRIR.
002000 0400-DEGER-NORMALIZE.
002010* VARSAYILAN GEREKCE KODU - ASAGIDA DEGISEBILIR.
002020     MOVE "STANDART" TO REASON-CODE.
002030* TEK SEFERLIK ALIMDA YILLIKLANDIRMA YAPILMAZ.
002040     IF PURCHASE-TYPE = "S"
002050         MOVE TOTAL-VALUE TO USED-VALUE
002060         GO TO 0400-SON.
002070* S VE C DISINDA BIR KOD GELIRSE GUVENLE HAM TUTAR KULLANILIR.
002080     IF PURCHASE-TYPE NOT = "C"
002090         MOVE TOTAL-VALUE TO USED-VALUE
002100         GO TO 0400-SON.
002110* SIFIR AY VEYA ON IKI AY VE UZERI SURELERDE BOLME
002120* YAPILMAZ - 10/03/92 NK DUZELTMESI.
002130     IF CONTRACT-MONTHS = 0 OR CONTRACT-MONTHS >= 12
002140         MOVE TOTAL-VALUE TO USED-VALUE
002150         GO TO 0400-SON.
002160* ON IKI AYA ORANLAYIP YILLIKLANDIRIR - 11/04/96 FO'NUN
002170* ISTEDIGI ROUNDED ILE.
002180     COMPUTE AYLIK-DEGER ROUNDED =
002190             (TOTAL-VALUE / CONTRACT-MONTHS) * 12.
002200     MOVE AYLIK-DEGER TO USED-VALUE.
002210* SATANZ RAPOR SATIRINDA YILLIKLANDIRMA ISARETI BASAR.
002220     MOVE "Y" TO ANNUALIZED-FLAG.
002230* UPSI-0 ANAHTARI ACIKSA SORUN GIDERME SATIRI BASILIR - TKT0398.
002240     IF IZ-ACIK
002250         PERFORM 0450-IZ-YAZDIR THRU 0450-SON.
002260 0400-SON.
002270     EXIT.
002280*----------------------------------------------------------*
002290* UPSI-0 ACIKSA SORUN GIDERME IZI - TKT0398 ILE EKLENDI
002300*----------------------------------------------------------*
002310* UPSI-0 ACIKKEN YILLIKLANDIRMA IZ SATIRINI BASAR.
002320 0450-IZ-YAZDIR.
002330* IZ SATIRI - ONDALIKSIZ GORUNUMLE KONSOLA YAZILIR.
002340     DISPLAY "ONAYHES-IZ AYLIK=" AYLIK-DEGER-IZ
002350             " AY=" CONTRACT-MONTHS.
002360 0450-SON.
002370     EXIT.
002380*----------------------------------------------------------*
002390* KADEME 4 - YEDI KADEMELI ONAY MERCII LIMIT TABLOSU ARAMA
002400*----------------------------------------------------------*
002410* YEDI KADEMELI LIMIT TABLOSUNDA DOGRUSAL ARAMA YAPAR.
002420 0500-LIMIT-TABLO-ARA.
002430* VARSAYILAN KADEME EN UST (GENEL MUDUR) OLARAK BASLAR.
002440     MOVE 7 TO TIER-NO.
002450* ARAMA BAYRAGI HER CAGRIDA SIFIRLANIR.
002460     MOVE "N" TO TIER-BULUNDU.
002470* ALTI LIMIT SINIRI TEK TEK DENENIR - ILK UYANDA DURUR.
002480     PERFORM 0510-TIER-BUL THRU 0510-SON
002490         VARYING TIER-IDX FROM 1 BY 1
002500         UNTIL TIER-IDX > 6 OR OHES-TIER-BULUNDU.
002510* BULUNAN KADEME INDEKSI UNVAN TABLOSUNA UYGULANIR.
002520     MOVE TIER-TITLE-T (TIER-NO) TO APPROVER-TITLE.
002530 0500-SON.
002540     EXIT.
002550* TEK BIR KADEME LIMITINI TUTARLA KARSILASTIRIR.
002560 0510-TIER-BUL.
002570* TUTAR BU KADEMENIN UST LIMITINI ASMIYORSA BURADA DURULUR.
002580     IF USED-VALUE <= TIER-LIMIT-T (TIER-IDX)
002590         MOVE TIER-IDX TO TIER-NO
002600         MOVE "Y" TO TIER-BULUNDU.
002610 0510-SON.
002620     EXIT.
002630*----------------------------------------------------------*
002640* KADEME 5 - FINANSAL LIMIT ACIKLAMASI (MINIMUM) EKLENMESI
002650*----------------------------------------------------------*
002660* FINANSAL LIMIT GEREKCESINDE (MINIMUM) EKLER.
002670 0600-FINANSAL-LIMIT-EK.
002680* YALNIZCA FINANSAL LIMIT GEREKCESINDE EK METIN ISTENIR.
002690     IF APPROVAL-REASON = "FINANSAL LIMIT"
002700         PERFORM 0610-UNVANA-EKLE THRU 0610-SON.
002710 0600-SON.
002720     EXIT.
002730* UNVAN ALANININ DOLU SONUNU BULUP EK METNI YAPISTIRIR.
002740 0610-UNVANA-EKLE.
002750* UNVAN ALANI 40 KARAKTER - ARAMA SONDAN BASLAR.
002760     MOVE 40 TO TITLE-LEN.
002770     PERFORM 0620-UZUNLUK-AZALT THRU 0620-SON
002780* BOSLUK OLMAYAN ILK KARAKTERE KADAR GERI SAYILIR.
002790         UNTIL TITLE-LEN = 1
002800         OR APPROVER-TITLE (TITLE-LEN:1) NOT = SPACE.
002810* DOLU METNIN HEMEN ARDINA REFERANS MODIFIKASYONU ILE
002820* EKLENIR - 17/02/03 GC SADELESTIRMESI.
002830     MOVE " (MINIMUM)" TO APPROVER-TITLE (TITLE-LEN + 1:).
002840 0610-SON.
002850     EXIT.
002860* UNVAN UZUNLUK SAYACINI BIR AZALTIR.
002870 0620-UZUNLUK-AZALT.
002880* UZUNLUK SAYACI BIR GERI SARILIR.
002890     SUBTRACT 1 FROM TITLE-LEN.
002900 0620-SON.
002910     EXIT.
