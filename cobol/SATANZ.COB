000100* SATANZ   -- SATINALMA ONAY FORMU RISK VE ONAY ANALIZI
000110* ANA ISLEM PROGRAMI (TOPLU ISLEM / BATCH).
000120* HER FORM ICIN METIN SATIRLARINI RISK SOZLUGUNE GORE TARAR,
000130* ONAYHES ALT PROGRAMINI CAGIRARAK ONAY MERCIINI BULUR VE
000140* SONUC DOSYASI ILE DOKUM RAPORUNU URETIR.
000150* GIRIS DOSYASI (FORMFILE) FORM NO SIRASINA GORE DIZILMIS
000160* OLMALIDIR - BASLIK KAYDI (H) HER ZAMAN METIN KAYITLARINDAN
000170* (T) ONCE GELIR.
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. SATANZ.
000200 AUTHOR. AHMET YILDIZ.
000210 INSTALLATION. MERKEZ HOLDING A.S. - BILGI ISLEM MUDURLUGU.
000220 DATE-WRITTEN. 14/06/1991.
000230 DATE-COMPILED.
000240 SECURITY. TASNIF DISI - YALNIZ SATINALMA VE MUHASEBE ICIN.
000250*----------------------------------------------------------*
000260* DEGISIKLIK TARIHCESI
000270*----------------------------------------------------------*
000280* 14/06/91 AY  ILK SURUM. RISK SOZLUGU VE ONAY MERCII DOKUMU.
000290* 02/09/91 AY  DANISMANLIK IHALESI VE MATBU DISI ISTISNALARI
000300*              ONAYHES'E TASINDI.
000310* 19/02/92 AY  RISK SOZLUGU 250 KAYDA KADAR DIZIYE ALINDI.
000320* 10/03/92 NK  BULGU TABLOSUNA FORM BASINA 50 SINIRI KONULDU.
000330* 19/07/93 NK  KADEME SAYACLARI EKLENDI - DENETIM ISTEDI.
000340* 30/11/93 NK  SONUC KAYDI ONAYCI UNVANI ICIN 58'DEN 68 BAYTA
000350*              GENISLETILDI - MUHASEBE TARAFI ESKI 58 BAYTLIK
000360*              TANIMI HALA KULLANIYOR, DIKKAT EDILMELI.
000370* 05/01/94 SD  TUTAR BICIMLEME NOKTA/VIRGUL DUZELTILDI -
000380*              BINLIK AYIRICI YANLIS BASILIYORDU.            TKT0201
000390* 23/08/95 SD  OLUMSUZ (YOKTUR/DEGILDIR) IBARE KONTROLU
000400*              EKLENDI, YANLIS POZITIF SAYISI AZALDI.
000410* 11/04/96 FO  COKLU KATEGORI BULGUSUNDA SKOR HER ZAMAN
000420*              YUKSEK OLACAK SEKILDE DUZELTILDI.
000430* 09/11/98 FO  2000 YILI GECISI ICIN CALISMA TARIHI ALANI
000440*              YUZYIL HANESI ILE GENISLETILDI.               TKT0350
000450* 14/01/99 FO  UPSI-0 ANAHTARI ILE AYRINTILI IZ KAYDI
000460*              EKLENDI, SORUN GIDERME ICIN.
000470* 06/06/01 GC  FINANSAL LIMIT ACIKLAMASI KADEME SAYIMINA
000480*              DAHIL EDILDI (MINIMUM DIREKTOR AYRIMI).
000490* 17/02/03 GC  ANAHTAR KELIME ARAMASI REFERANS MODIFIKASYONU
000500*              ILE SADELESTIRILDI, ESKI ALT DIZI DONGUSU
000510*              KALDIRILDI.
000520* 22/09/04 GC  RISK SOZLUGU KATEGORI (T/E/L) BAZINDA AYRI
000530*              SAYAC TUTULDU - IC DENETIM RAPORU TALEBI.
000540* 10/05/05 SD  KATEGORI SAYACLARI GENEL TOPLAM RAPORUNA
000550*              BASILDI; BULGU SATIRINA KATEGORIYE GORE SABIT
000560*              GEREKCE CUMLESI EKLENDI - DENETIM ISTEDI.
000570* 02/12/05 SD  OLUMSUZ IBARE KONTROLUNDE TEK FOR/COKLU ALL
000580*              KALIBINA DUZELTILDI - DERLEME HATASI VERIYORDU.
000590*              KULLANILMAYAN GECERLI-RAKAM SINIFI KALDIRILDI.
000600* 19/12/05 GC  SOZLUK KATEGORI SAYACLARI (22/09/04) VE TOPLAM
000610*              RAPORUNDAKI SATIRLARI (10/05/05) GERI ALINDI -
000620*              KULLANICI ISTEGI ISLETME RAPOR FORMATININ
000630*              DISINDAYDI, ONAY SURECINDE KALDIRILMASI ISTENDI.
000640*----------------------------------------------------------*
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     UPSI-0 ON STATUS IS IZ-ACIK
000700            OFF STATUS IS IZ-KAPALI.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT FORM-DOSYASI ASSIGN TO FORMFILE
000740         ORGANIZATION LINE SEQUENTIAL.
000750     SELECT RISK-DOSYASI ASSIGN TO RISKFILE
000760         ORGANIZATION LINE SEQUENTIAL.
000770     SELECT SONUC-DOSYASI ASSIGN TO RESLTFIL
000780         ORGANIZATION LINE SEQUENTIAL.
000790     SELECT RAPOR-DOSYASI ASSIGN TO RPTFILE
000800         ORGANIZATION LINE SEQUENTIAL.
000810 DATA DIVISION.
000820 FILE SECTION.
000830*----------------------------------------------------------*
000840* FORM GIRIS DOSYASI - BASLIK (H) VE METIN (T) AYNI KAYIT
000850* ALANINI REDEFINES ILE IKI FARKLI GORUNUMDE KULLANIR.
000860*----------------------------------------------------------*
000870 FD  FORM-DOSYASI LABEL RECORD STANDARD.
000880 01  FORM-IN-REC PIC X(133).
000890 01  FORM-HEADER-REC REDEFINES FORM-IN-REC.
000900* KAYIT TIPI - H (BASLIK).
000910     02 FH-REC-TYPE        PIC X(01).
000920* BASLIK KAYDINDA FORM NUMARASI.
000930     02 FH-FORM-ID         PIC X(08).
000940* BASLIK KAYDINDA TOPLAM TUTAR.
000950     02 FH-TOTAL-VALUE     PIC 9(09)V99.
000960* BASLIK KAYDINDA PARA BIRIMI.
000970     02 FH-CURRENCY        PIC X(03).
000980* BASLIK KAYDINDA SATINALMA TIPI.
000990     02 FH-PURCHASE-TYPE   PIC X(01).
001000* BASLIK KAYDINDA SOZLESME SURESI.
001010     02 FH-CONTRACT-MONTHS PIC 9(03).
001020* BASLIK KAYDINDA ONAY GEREKCE KODU.
001030     02 FH-APPROVAL-REASON PIC X(20).
001040* BASLIK KAYDINDA STANDART SOZLESME BAYRAGI.
001050     02 FH-STD-CONTRACT    PIC X(01).
001060     02 F                  PIC X(85).
001070 01  FORM-TEXT-REC REDEFINES FORM-IN-REC.
001080* KAYIT TIPI - T (METIN SATIRI).
001090     02 FT-REC-TYPE        PIC X(01).
001100* METIN KAYDINDA FORM NUMARASI.
001110     02 FT-FORM-ID         PIC X(08).
001120* METIN KAYDINDA SATIR SIRA NUMARASI.
001130     02 FT-LINE-NO         PIC 9(04).
001140* METIN KAYDININ KENDISI - TARANACAK IBARE.
001150     02 FT-LINE            PIC X(120).
001160*----------------------------------------------------------*
001170* RISK SOZLUGU DOSYASI - TEK SATIRLIK KATEGORI/SIDDET/IBARE
001180*----------------------------------------------------------*
001190 FD  RISK-DOSYASI LABEL RECORD STANDARD.
001200 01  RK-IN-REC PIC X(42).
001210 01  RK-IN-FIELDS REDEFINES RK-IN-REC.
001220* OKUNAN SOZLUK KAYDININ KATEGORISI.
001230     02 RK-IN-CATEGORY     PIC X(01).
001240* OKUNAN SOZLUK KAYDININ SIDDETI.
001250     02 RK-IN-SEVERITY     PIC 9(01).
001260* OKUNAN SOZLUK KAYDININ IBARESI.
001270     02 RK-IN-KEYWORD      PIC X(40).
001280*----------------------------------------------------------*
001290* SONUC DOSYASI - HER FORM ICIN BIR KAYIT
001300* NOT (NK 30/11/93): KAYIT 68 BAYTTIR. MUHASEBE TARAFININ
001310* ESKI KOPYA KITABINDA HALA 58 BAYT YAZIYOR - ONAYCI UNVANI
001320* ALANI EKLENDIGINDE KARSI TARAF GUNCELLENMEMIS.
001330*----------------------------------------------------------*
001340 FD  SONUC-DOSYASI LABEL RECORD STANDARD.
001350 01  RESULT-OUT-REC.
001360* SONUC KAYDI - FORM NUMARASI.
001370     02 RES-FORM-ID        PIC X(08).
001380* SONUC KAYDI - TOPLAM TUTAR.
001390     02 RES-TOTAL-VALUE    PIC 9(09)V99.
001400* SONUC KAYDI - PARA BIRIMI.
001410     02 RES-CURRENCY       PIC X(03).
001420* SONUC KAYDI - ONAY ICIN KULLANILAN TUTAR.
001430     02 RES-USED-VALUE     PIC 9(09)V99.
001440* SONUC KAYDI - YILLIKLASTIRMA BAYRAGI.
001450     02 RES-ANNUALIZED     PIC X(01).
001460* SONUC KAYDI - ONAY MERCII (ILK 30 BAYT).
001470     02 RES-APPROVER       PIC X(30).
001480* SONUC KAYDI - TOPLAM BULGU SAYISI.
001490     02 RES-RISK-COUNT     PIC 9(03).
001500* SONUC KAYDI - EN YUKSEK BULGU SKORU.
001510     02 RES-MAX-SCORE      PIC 9(01).
001520*----------------------------------------------------------*
001530* DOKUM DOSYASI - 132 SUTUNLUK YAZICI SATIRI
001540*----------------------------------------------------------*
001550 FD  RAPOR-DOSYASI LABEL RECORD OMITTED.
001560 01  RAPOR-SATIRI PIC X(132).
001570 WORKING-STORAGE SECTION.
001580*----------------------------------------------------------*
001590* RISK SOZLUGU TABLOSU - DOSYADAN YUKLENIR, DOGRUSAL ARANIR
001600*----------------------------------------------------------*
001610 01  RISK-TABLO-ALANI.
001620     02 RISK-KAYDI OCCURS 250 TIMES.
001630* RISK KATEGORISI - T(TICARI) E(ETIK) L(YASAL).
001640        03 RK-CATEGORY  PIC X(01).
001650* RISK SIDDET DERECESI - 1 DUSUK, 3 YUKSEK.
001660        03 RK-SEVERITY  PIC 9(01).
001670* ANAHTAR KELIME/IBARE METNI - SOZLUKTEN.
001680        03 RK-KEYWORD   PIC X(40).
001690* SOZLUKTE OKUNAN TOPLAM KAYIT SAYISI.
001700 77  RK-SAYISI           PIC 9(03) COMP VALUE 0.
001710* RISK TABLOSU DOGRUSAL ARAMA INDEKSI.
001720 77  RK-IDX              PIC 9(03) COMP VALUE 0.
001730*----------------------------------------------------------*
001740* FORM BASINA BULGU TABLOSU - EN FAZLA 50 BULGU
001750*----------------------------------------------------------*
001760 01  BULGU-TABLO-ALANI.
001770     02 BULGU-KAYDI OCCURS 50 TIMES.
001780* BULGUNUN GELDIGI METIN SATIR NUMARASI.
001790        03 FND-LINE-NO  PIC 9(04).
001800* BULGU KATEGORISI - T/E/L VEYA M(COKLU).
001810        03 FND-KATEGORI PIC X(01).
001820* BULGU RISK SKORU - 1,2 VEYA 3.
001830        03 FND-SKOR     PIC 9(01).
001840* SATIRDA YAKALANAN ANAHTAR KELIME LISTESI.
001850        03 FND-ANAHTAR  PIC X(80).
001860* CARI FORM ICIN KAYITLI BULGU SAYISI.
001870 77  FND-SAYISI          PIC 9(02) COMP VALUE 0.
001880* BULGU TABLOSU DOLASMA INDEKSI.
001890 77  FND-IDX             PIC 9(02) COMP VALUE 0.
001900*----------------------------------------------------------*
001910* ONAY MERCII UNVAN TABLOSU - KADEME SAYACI ICIN, ONAYHES
001920* ILE AYNI YEDI UNVANI TASIR (IKI PROGRAM AYRI BAKILIR).
001930*----------------------------------------------------------*
001940 01  KADEME-UNVAN-LIT.
001950* KADEME 1 - SATINALMACI
001960     02 F PIC X(30) VALUE "SATINALMACI".
001970* KADEME 2 - SEF / KATEGORI YONETICISI
001980     02 F PIC X(30) VALUE "SEF / KATEGORI YONETICISI".
001990* KADEME 3 - MUDUR / BOLGE MUDURU
002000     02 F PIC X(30) VALUE "MUDUR / BOLGE MUDURU".
002010* KADEME 4 - DIREKTOR
002020     02 F PIC X(30) VALUE "DIREKTOR".
002030* KADEME 5 - KIDEMLI DIREKTOR
002040     02 F PIC X(30) VALUE "KIDEMLI DIREKTOR".
002050* KADEME 6 - GENEL MUDUR YARDIMCISI
002060     02 F PIC X(30) VALUE "GENEL MUDUR YARDIMCISI".
002070* KADEME 7 - GENEL MUDUR
002080     02 F PIC X(30) VALUE "GENEL MUDUR".
002090 01  KADEME-UNVAN-TBL REDEFINES KADEME-UNVAN-LIT.
002100* ONAY MERCII UNVANI - YEDI KADEMEDEN BIRI.
002110     02 KADEME-UNVAN-T   PIC X(30) OCCURS 7 TIMES.
002120 01  KADEME-SAYAC-TBL.
002130* KADEME BASINA ONAYLANAN FORM SAYISI.
002140     02 KADEME-SAYAC     PIC 9(05) COMP OCCURS 7 TIMES.
002150* KADEME TABLOSU DOLASMA INDEKSI.
002160 77  KADEME-IDX          PIC 9(01) COMP VALUE 0.
002170* KADEME ESLESTI MI ANAHTARI - Y/N.
002180 77  KADEME-BULUNDU      PIC X(01) VALUE "N".
002190* UNVAN KARSILASTIRMASI ICIN ARA ALAN.
002200 77  KADEME-ARA          PIC X(40) VALUE SPACES.
002210* UNVAN METNININ ANLAMLI UZUNLUGU.
002220 77  KADEME-UZUNLUK      PIC 9(02) COMP VALUE 0.
002230* BIRLESTIRILMIS ANAHTAR LISTESI UZUNLUGU.
002240 77  ANAHTAR-UZUNLUK     PIC 9(02) COMP VALUE 0.
002250*----------------------------------------------------------*
002260* FORM BASLIGI - CALISMA ALANLARI (ONAYHES PARAMETRELERI)
002270*----------------------------------------------------------*
002280 77  H-FORM-ID           PIC X(08) VALUE SPACES.
002290* FORMUN TOPLAM SATINALMA TUTARI.
002300 77  H-TOTAL-VALUE       PIC 9(09)V99 VALUE 0.
002310* FORM PARA BIRIMI - BOSSA USD VARSAYILIR.
002320 77  H-CURRENCY          PIC X(03) VALUE SPACES.
002330* SATINALMA TIPI - S(SPOT) C(SUREKLI).
002340 77  H-PURCHASE-TYPE     PIC X(01) VALUE SPACES.
002350* SOZLESME SURESI (AY) - SINIR DISI SIFIRLANIR.
002360 77  H-CONTRACT-MONTHS   PIC 9(03) VALUE 0.
002370* ONAY GEREKCE KODU - ONAYHES PARAMETRESI.
002380 77  H-APPROVAL-REASON   PIC X(20) VALUE SPACES.
002390* STANDART SOZLESME BAYRAGI - Y/N.
002400 77  H-STD-CONTRACT      PIC X(01) VALUE SPACES.
002410* ONAYHES TARAFINDAN HESAPLANAN KULLANILAN TUTAR.
002420 77  USED-VALUE          PIC 9(09)V99 VALUE 0.
002430* TUTAR YILLIKLASTIRILDI MI BAYRAGI - Y/N.
002440 77  ANNUALIZED-FLAG     PIC X(01) VALUE "N".
002450* ONAYHES DONUSU ONAY MERCII UNVANI.
002460 77  APPROVER-TITLE      PIC X(40) VALUE SPACES.
002470* ONAYHES DONUSU RET/ISTISNA NEDEN KODU.
002480 77  REASON-CODE         PIC X(08) VALUE SPACES.
002490*----------------------------------------------------------*
002500* METIN TARAMA CALISMA ALANLARI
002510*----------------------------------------------------------*
002520 77  CUR-LINE            PIC X(120) VALUE SPACES.
002530* OLUMSUZLUK IBARESI GECIS SAYACI.
002540 77  NEG-TALLY           PIC 9(03) COMP VALUE 0.
002550* SATIRDA OLUMSUZLUK IBARESI VAR MI - Y/N.
002560 77  OLUMSUZ-VAR         PIC X(01) VALUE "N".
002570* TEK ANAHTAR KELIME ICIN GECIS SAYACI.
002580 77  HIT-TALLY           PIC 9(03) COMP VALUE 0.
002590* SATIRDA ESLESEN FARKLI ANAHTAR SAYISI.
002600 77  HIT-SAYISI          PIC 9(02) COMP VALUE 0.
002610* SATIRDA TICARI RISK GORULDU MU - Y/N.
002620 77  SAW-TICARI          PIC X(01) VALUE "N".
002630* SATIRDA ETIK RISK GORULDU MU - Y/N.
002640 77  SAW-ETIK            PIC X(01) VALUE "N".
002650* SATIRDA YASAL RISK GORULDU MU - Y/N.
002660 77  SAW-YASAL           PIC X(01) VALUE "N".
002670* SATIRDA DUSUK SIDDET (1) GORULDU MU - Y/N.
002680 77  SAW-SEV1            PIC X(01) VALUE "N".
002690* SATIRDA YUKSEK SIDDET (3) GORULDU MU - Y/N.
002700 77  SAW-SEV3            PIC X(01) VALUE "N".
002710* ANAHTAR KELIMENIN ANLAMLI UZUNLUGU.
002720 77  KW-LEN              PIC 9(02) COMP VALUE 0.
002730* SATIR ICIN BIRLESTIRILMIS ANAHTAR LISTESI.
002740 77  LINE-ANAHTAR        PIC X(80) VALUE SPACES.
002750* SATIRDA GORULEN FARKLI KATEGORI SAYISI.
002760 77  KATEGORI-SAYISI     PIC 9(01) COMP VALUE 0.
002770* BIRLESTIRME SONRASI BULGU KATEGORISI.
002780 77  BULGU-KATEGORI      PIC X(01) VALUE SPACES.
002790* BIRLESTIRME SONRASI BULGU SKORU.
002800 77  BULGU-SKOR          PIC 9(01) VALUE 0.
002810*----------------------------------------------------------*
002820* FORM / CALISMA TOPLAMLARI
002830*----------------------------------------------------------*
002840 77  FORM-RISKLI         PIC X(01) VALUE "N".
002850* CALISMA BOYUNCA ISLENEN TOPLAM FORM SAYISI.
002860 77  TOP-FORM-SAYISI     PIC 9(05) COMP VALUE 0.
002870* EN AZ BIR BULGUSU OLAN FORM SAYISI.
002880 77  TOP-RISKLI-FORM     PIC 9(05) COMP VALUE 0.
002890* CALISMA GENELI TOPLAM BULGU SAYISI.
002900 77  TOP-BULGU-SAYISI    PIC 9(05) COMP VALUE 0.
002910* DUSUK SKORLU (1) TOPLAM BULGU SAYISI.
002920 77  TOP-DUSUK           PIC 9(05) COMP VALUE 0.
002930* ORTA SKORLU (2) TOPLAM BULGU SAYISI.
002940 77  TOP-ORTA            PIC 9(05) COMP VALUE 0.
002950* YUKSEK SKORLU (3) TOPLAM BULGU SAYISI.
002960 77  TOP-YUKSEK          PIC 9(05) COMP VALUE 0.
002970*----------------------------------------------------------*
002980* DOSYA SONU VE KAYIT DENETIM ALANLARI
002990*----------------------------------------------------------*
003000 77  EOF-BAYRAK          PIC X(01) VALUE "N".
003010* RISK SOZLUGU DOSYASI SONU BAYRAGI - Y/N.
003020 77  RK-EOF-BAYRAK       PIC X(01) VALUE "N".
003030*----------------------------------------------------------*
003040* TURK FORMATI TUTAR BICIMLEME - REDEFINES RAKAM DIZISI
003050*----------------------------------------------------------*
003060 01  FMT-IN              PIC 9(09)V99 VALUE 0.
003070 01  FMT-IN-DUZ REDEFINES FMT-IN PIC 9(11).
003080 01  FMT-RAKAM-TBL REDEFINES FMT-IN.
003090* FMT-IN UZERINDE TEK TEK RAKAM GORUNUMU.
003100     02 FMT-DIGIT        PIC 9(01) OCCURS 11 TIMES.
003110* BICIMLENMIS TUTARIN SAGDAN KURULDUGU TAMPON.
003120 77  FMT-BUF             PIC X(14) VALUE SPACES.
003130* SOLA DAYALI BASILACAK TUTAR METNI.
003140 77  FMT-OUT             PIC X(14) VALUE SPACES.
003150* FMT-BUF ICINDE YAZMA POZISYONU.
003160 77  FMT-POS             PIC 9(02) COMP VALUE 0.
003170* BINLIK GRUBU ICIN RAKAM SAYACI.
003180 77  FMT-GRUP            PIC 9(01) COMP VALUE 0.
003190* ANLAMLI RAKAM BASLADI MI BAYRAGI - Y/N.
003200 77  FMT-BASLADI         PIC X(01) VALUE "N".
003210* TAM KISIM RAKAMLARINDA DOLASMA INDEKSI.
003220 77  FMT-IDX             PIC 9(01) COMP VALUE 0.
003230*----------------------------------------------------------*
003240* CALISMA TARIHI - 2000 YILI ICIN YUZYIL HANESI ELLE KURULUR
003250*----------------------------------------------------------*
003260 01  BUGUN               PIC 9(06) VALUE 0.
003270 01  BUGUN-R REDEFINES BUGUN.
003280* SISTEM TARIHI - YIL (IKI HANE).
003290     02 BUGUN-YY         PIC 9(02).
003300* SISTEM TARIHI - AY.
003310     02 BUGUN-AA         PIC 9(02).
003320* SISTEM TARIHI - GUN.
003330     02 BUGUN-GG         PIC 9(02).
003340* YUZYIL HANESI - 19 VEYA 20, 2000 GECISI ICIN.
003350 77  YUZYIL              PIC 9(02) COMP VALUE 0.
003360 01  CALISMA-TARIHI.
003370* RAPOR BASLIGINDA BASILACAK GUN.
003380     02 CT-GG            PIC 9(02).
003390     02 F                   PIC X(01) VALUE "/".
003400* RAPOR BASLIGINDA BASILACAK AY.
003410     02 CT-AA            PIC 9(02).
003420     02 F                   PIC X(01) VALUE "/".
003430* RAPOR BASLIGINDA BASILACAK DORT HANELI YIL.
003440     02 CT-YYYY          PIC 9(04).
003450*----------------------------------------------------------*
003460* DOKUM SATIRLARI - HER BIRI 132 SUTUN, SONU F ILE DOLGULU
003470*----------------------------------------------------------*
003480 01  RPT-HDR-1.
003490     02 F            PIC X(45) VALUE SPACES.
003500     02 F            PIC X(30) VALUE
003510           "SATINALMA SURECI ANALIZ RAPORU".
003520     02 F            PIC X(05) VALUE SPACES.
003530* RAPOR BASLIK SATIRINDA CALISMA TARIHI.
003540     02 RH-TARIH     PIC X(10).
003550     02 F            PIC X(42) VALUE SPACES.
003560 01  RPT-FORM-HDR.
003570     02 F            PIC X(02) VALUE SPACES.
003580     02 F            PIC X(09) VALUE "FORM NO :".
003590* FORM BASLIK SATIRINDA FORM NUMARASI.
003600     02 RFH-FORM-ID  PIC X(08).
003610     02 F            PIC X(03) VALUE SPACES.
003620     02 F            PIC X(07) VALUE "TUTAR :".
003630* FORM BASLIK SATIRINDA BICIMLI TUTAR.
003640     02 RFH-TUTAR    PIC X(14).
003650     02 F            PIC X(01) VALUE SPACES.
003660* FORM BASLIK SATIRINDA PARA BIRIMI.
003670     02 RFH-PARA     PIC X(03).
003680     02 F            PIC X(03) VALUE SPACES.
003690     02 F            PIC X(05) VALUE "TIP :".
003700* FORM BASLIK SATIRINDA SATINALMA TIPI METNI.
003710     02 RFH-TIP      PIC X(09).
003720     02 F            PIC X(02) VALUE SPACES.
003730     02 F            PIC X(06) VALUE "SURE :".
003740* FORM BASLIK SATIRINDA SOZLESME AYI.
003750     02 RFH-AY       PIC ZZ9.
003760     02 F            PIC X(03) VALUE " AY".
003770     02 F            PIC X(54) VALUE SPACES.
003780 01  RPT-APPR-LINE.
003790     02 F            PIC X(02) VALUE SPACES.
003800     02 F            PIC X(12) VALUE "ONAYA ESAS :".
003810* ONAY SATIRINDA KULLANILAN TUTAR.
003820     02 RAL-TUTAR    PIC X(14).
003830     02 F            PIC X(02) VALUE SPACES.
003840     02 F            PIC X(08) VALUE "YILLIK :".
003850* ONAY SATIRINDA YILLIKLASTIRMA BAYRAGI.
003860     02 RAL-YILLIK   PIC X(01).
003870     02 F            PIC X(02) VALUE SPACES.
003880     02 F            PIC X(07) VALUE "MERCI :".
003890* ONAY SATIRINDA ONAY MERCII UNVANI.
003900     02 RAL-MERCI    PIC X(40).
003910     02 F            PIC X(02) VALUE SPACES.
003920     02 F            PIC X(07) VALUE "NEDEN :".
003930* ONAY SATIRINDA GEREKCE KODU.
003940     02 RAL-NEDEN    PIC X(08).
003950     02 F            PIC X(27) VALUE SPACES.
003960 01  RPT-DETAIL-LINE.
003970     02 F            PIC X(04) VALUE SPACES.
003980     02 F            PIC X(06) VALUE "SATIR ".
003990* BULGU SATIRINDA METIN SATIR NUMARASI.
004000     02 RDL-LINE-NO  PIC Z(03)9.
004010     02 F            PIC X(02) VALUE SPACES.
004020* BULGU SATIRINDA KATEGORI ACIKLAMASI.
004030     02 RDL-KATEGORI PIC X(12).
004040     02 F            PIC X(02) VALUE SPACES.
004050* BULGU SATIRINDA SKOR ACIKLAMASI.
004060     02 RDL-SKOR     PIC X(06).
004070     02 F            PIC X(02) VALUE SPACES.
004080* BULGU SATIRINDA ANAHTAR KELIME LISTESI.
004090     02 RDL-ANAHTAR  PIC X(80).
004100     02 F            PIC X(14) VALUE SPACES.
004110*----------------------------------------------------------*
004120* BULGU GEREKCE SATIRI - KATEGORIYE GORE SABIT ACIKLAMA
004130* CUMLESI, DETAY SATIRININ HEMEN ALTINA BASILIR - 10/05/05
004140* SD EKLEDI (DENETIM: KISA ETIKET YETERSIZ BULUNDU).
004150*----------------------------------------------------------*
004160 01  RPT-NEDEN-LINE.
004170     02 F            PIC X(10) VALUE SPACES.
004180     02 F            PIC X(10) VALUE "ACIKLAMA: ".
004190* BULGU SATIRINDA KATEGORIYE GORE SABIT GEREKCE CUMLESI.
004200     02 RNL-ACIKLAMA PIC X(50).
004210     02 F            PIC X(62) VALUE SPACES.
004220 01  RPT-NO-RISK-LINE.
004230     02 F            PIC X(10) VALUE SPACES.
004240     02 F            PIC X(20) VALUE "RISK TESPIT EDILMEDI".
004250     02 F            PIC X(102) VALUE SPACES.
004260 01  RPT-BLANK-LINE  PIC X(132) VALUE SPACES.
004270 01  RPT-TOT-LINE.
004280     02 F            PIC X(04) VALUE SPACES.
004290* TOPLAM SATIRINDA ETIKET METNI.
004300     02 RTL-ETIKET   PIC X(35).
004310     02 F            PIC X(02) VALUE SPACES.
004320* TOPLAM SATIRINDA SAYISAL DEGER.
004330     02 RTL-DEGER    PIC Z(06)9.
004340     02 F            PIC X(84) VALUE SPACES.
004350*----------------------------------------------------------*
004360 PROCEDURE DIVISION.
004370*----------------------------------------------------------*
004380 0000-SATANZ-BASLA.
004390* ACILIS ISLEMLERI YAPILIR.
004400     PERFORM 1000-ACIL-GIRIS THRU 1000-SON.
004410* ANA ISLEM DONGUSU BASLAR.
004420     PERFORM 2000-ANA-ISLEM THRU 2000-SON.
004430* KAPANIS ISLEMLERI YAPILIR.
004440     PERFORM 9900-KAPAT-DUR THRU 9900-SON.
004450 0000-SON.
004460     EXIT.
004470*----------------------------------------------------------*
004480 1000-ACIL-GIRIS.
004490* SISTEM SAATININ TARIHI ALINIR - OPERATOR MUDAHALESI YOK.
004500     ACCEPT BUGUN FROM DATE.
004510* RAPOR TARIHI KURULUR.
004520     PERFORM 1050-TARIH-KUR THRU 1050-SON.
004530* RAPOR-DOSYASI ACILIR.
004540     OPEN OUTPUT RAPOR-DOSYASI.
004550* SONUC-DOSYASI ACILIR.
004560     OPEN OUTPUT SONUC-DOSYASI.
004570* FORM-DOSYASI ACILIR.
004580     OPEN INPUT FORM-DOSYASI.
004590* RISK-DOSYASI ACILIR.
004600     OPEN INPUT RISK-DOSYASI.
004610* RISK SOZLUGU TABLOYA YUKLENIR.
004620     PERFORM 1100-RISK-TABLO-YUKLE THRU 1100-SON.
004630* RISK-DOSYASI KAPATILIR.
004640     CLOSE RISK-DOSYASI.
004650* TOP-FORM-SAYISI ALANI GUNCELLENIR.
004660     MOVE 0 TO TOP-FORM-SAYISI TOP-RISKLI-FORM.
004670* TOP-BULGU-SAYISI ALANI GUNCELLENIR.
004680     MOVE 0 TO TOP-BULGU-SAYISI.
004690* TOP-DUSUK ALANI GUNCELLENIR.
004700     MOVE 0 TO TOP-DUSUK TOP-ORTA TOP-YUKSEK.
004710* KADEME SAYACI SIFIRLANIR.
004720     PERFORM 1060-SAYAC-SIFIRLA THRU 1060-SON
004730         VARYING KADEME-IDX FROM 1 BY 1
004740         UNTIL KADEME-IDX > 7.
004750* RAPOR BASLIGI YAZILIR.
004760     PERFORM 0900-RAPOR-BASLIK-YAZ THRU 0900-SON.
004770 1000-SON.
004780     EXIT.
004790*----------------------------------------------------------*
004800 1050-TARIH-KUR.
004810* YUZYIL HANESI KESTIRIMI - 50 DEN KUCUK YIL 2000 SONRASI SAYILIR.
004820     IF BUGUN-YY < 50
004830         MOVE 20 TO YUZYIL
004840     ELSE
004850         MOVE 19 TO YUZYIL.
004860* CT-GG ALANI GUNCELLENIR.
004870     MOVE BUGUN-GG TO CT-GG.
004880* CT-AA ALANI GUNCELLENIR.
004890     MOVE BUGUN-AA TO CT-AA.
004900* CT-YYYY HESAPLANIR.
004910     COMPUTE CT-YYYY = YUZYIL * 100 + BUGUN-YY.
004920* GG/AA/YYYY BICIMLI TARIH RAPOR BASLIGINA TASINIR.
004930     MOVE CALISMA-TARIHI TO RH-TARIH.
004940 1050-SON.
004950     EXIT.
004960*----------------------------------------------------------*
004970* KADEME TOPLAM SAYACLARINI CALISMA BASINDA SIFIRLAR.
004980 1060-SAYAC-SIFIRLA.
004990* KADEME-SAYAC ALANI GUNCELLENIR.
005000     MOVE 0 TO KADEME-SAYAC (KADEME-IDX).
005010 1060-SON.
005020     EXIT.
005030*----------------------------------------------------------*
005040 1100-RISK-TABLO-YUKLE.
005050* RK-SAYISI ALANI GUNCELLENIR.
005060     MOVE 0 TO RK-SAYISI.
005070* RK-EOF-BAYRAK ALANI GUNCELLENIR.
005080     MOVE "N" TO RK-EOF-BAYRAK.
005090* SOZLUKTEN BIR KAYIT OKUNUR.
005100     PERFORM 1110-RISK-OKU THRU 1110-SON.
005110* OKUNAN KAYIT TABLOYA EKLENIR.
005120     PERFORM 1120-RISK-EKLE THRU 1120-SON
005130         UNTIL RK-EOF-BAYRAK = "Y".
005140 1100-SON.
005150     EXIT.
005160*----------------------------------------------------------*
005170* RISK SOZLUGU DOSYASINDAN BIR KAYIT OKUR.
005180 1110-RISK-OKU.
005190* RISK-DOSYASI\'NDAN KAYIT OKUNUR.
005200     READ RISK-DOSYASI
005210         AT END MOVE "Y" TO RK-EOF-BAYRAK.
005220 1110-SON.
005230     EXIT.
005240*----------------------------------------------------------*
005250* OKUNAN SOZLUK KAYDINI TABLOYA EKLER, KATEGORI SAYACINI GUNCELLER.
005260 1120-RISK-EKLE.
005270     IF RK-SAYISI < 250
005280         ADD 1 TO RK-SAYISI
005290         MOVE RK-IN-CATEGORY TO
005300             RK-CATEGORY (RK-SAYISI)
005310         MOVE RK-IN-SEVERITY TO
005320             RK-SEVERITY (RK-SAYISI)
005330         MOVE RK-IN-KEYWORD TO
005340             RK-KEYWORD (RK-SAYISI).
005350* SOZLUKTEN BIR KAYIT OKUNUR.
005360     PERFORM 1110-RISK-OKU THRU 1110-SON.
005370 1120-SON.
005380     EXIT.
005390*----------------------------------------------------------*
005400* ANA ISLEM DONGUSU - FORM BASINA KONTROL KIRILIMI
005410*----------------------------------------------------------*
005420 2000-ANA-ISLEM.
005430* EOF-BAYRAK ALANI GUNCELLENIR.
005440     MOVE "N" TO EOF-BAYRAK.
005450* FORM DOSYASINDAN KAYIT OKUNUR.
005460     PERFORM 2010-FORM-OKU THRU 2010-SON.
005470* BIR FORM BASTAN SONA ISLENIR.
005480     PERFORM 2020-FORM-ISLE THRU 2020-SON
005490         UNTIL EOF-BAYRAK = "Y".
005500 2000-SON.
005510     EXIT.
005520*----------------------------------------------------------*
005530* FORM DOSYASINDAN BIR KAYIT (BASLIK VEYA METIN) OKUR.
005540 2010-FORM-OKU.
005550* FORM-DOSYASI\'NDAN KAYIT OKUNUR.
005560     READ FORM-DOSYASI
005570         AT END MOVE "Y" TO EOF-BAYRAK.
005580 2010-SON.
005590     EXIT.
005600*----------------------------------------------------------*
005610* BIR FORMUN BASLIK VE METIN KAYITLARINI TOPLU OLARAK ISLER.
005620 2020-FORM-ISLE.
005630* BASLIK ALANLARI YAKALANIR.
005640     PERFORM 2100-BASLIK-YAKALA THRU 2100-SON.
005650* FORM DOSYASINDAN KAYIT OKUNUR.
005660     PERFORM 2010-FORM-OKU THRU 2010-SON.
005670* METIN SATIRI TARANIR.
005680     PERFORM 2200-METIN-ISLE THRU 2200-SON
005690         UNTIL EOF-BAYRAK = "Y"
005700         OR FT-REC-TYPE NOT = "T".
005710* FORM KIRILIMI YAPILIR.
005720     PERFORM 2300-FORM-KIRILIMI THRU 2300-SON.
005730 2020-SON.
005740     EXIT.
005750*----------------------------------------------------------*
005760 2100-BASLIK-YAKALA.
005770* BASLIK KAYDININ ALANLARI CALISMA ALANINA KOPYALANIR.
005780     MOVE FH-FORM-ID TO H-FORM-ID.
005790* H-TOTAL-VALUE ALANI GUNCELLENIR.
005800     MOVE FH-TOTAL-VALUE TO H-TOTAL-VALUE.
005810* H-CURRENCY ALANI GUNCELLENIR.
005820     MOVE FH-CURRENCY TO H-CURRENCY.
005830* PARA BIRIMI BOS GELIRSE USD VARSAYILIR.
005840     IF H-CURRENCY = SPACES
005850         MOVE "USD" TO H-CURRENCY.
005860* H-PURCHASE-TYPE ALANI GUNCELLENIR.
005870     MOVE FH-PURCHASE-TYPE TO H-PURCHASE-TYPE.
005880* SATINALMA TIPI BOS GELIRSE U (BILINMIYOR) VARSAYILIR.
005890     IF H-PURCHASE-TYPE = SPACE
005900         MOVE "U" TO H-PURCHASE-TYPE.
005910* H-CONTRACT-MONTHS ALANI GUNCELLENIR.
005920     MOVE FH-CONTRACT-MONTHS TO H-CONTRACT-MONTHS.
005930* SOZLESME SURESI GECERSIZSE SIFIRLANIR - ONAYHES KENDI
005940* VARSAYILANINI UYGULAR.
005950     IF H-CONTRACT-MONTHS < 1 OR H-CONTRACT-MONTHS > 120
005960         MOVE 0 TO H-CONTRACT-MONTHS.
005970* H-APPROVAL-REASON ALANI GUNCELLENIR.
005980     MOVE FH-APPROVAL-REASON TO H-APPROVAL-REASON.
005990* H-STD-CONTRACT ALANI GUNCELLENIR.
006000     MOVE FH-STD-CONTRACT TO H-STD-CONTRACT.
006010* STANDART SOZLESME BAYRAGI BOS GELIRSE Y VARSAYILIR.
006020     IF H-STD-CONTRACT = SPACE
006030         MOVE "Y" TO H-STD-CONTRACT.
006040* YENI FORM ICIN BULGU SAYACI VE RISK BAYRAGI SIFIRLANIR.
006050     MOVE 0 TO FND-SAYISI.
006060* FORM-RISKLI ALANI GUNCELLENIR.
006070     MOVE "N" TO FORM-RISKLI.
006080 2100-SON.
006090     EXIT.
006100*----------------------------------------------------------*
006110 2200-METIN-ISLE.
006120* HER METIN SATIRI OKUNDUKCA TARANIR.
006130     PERFORM 3000-RISK-TARA THRU 3000-SON.
006140* FORM DOSYASINDAN KAYIT OKUNUR.
006150     PERFORM 2010-FORM-OKU THRU 2010-SON.
006160 2200-SON.
006170     EXIT.
006180*----------------------------------------------------------*
006190* FORM KIRILIMI - ONAY MERCII HESABI, SONUC VE DOKUM YAZIMI
006200*----------------------------------------------------------*
006210 2300-FORM-KIRILIMI.
006220* ONAY MERCII HESABI AYRI ALT PROGRAMDA YAPILIR - DEGER
006230* NORMALIZASYONU VE TABLO ARAMASI ORADA.
006240     CALL "ONAYHES" USING H-TOTAL-VALUE H-PURCHASE-TYPE
006250         H-CONTRACT-MONTHS H-APPROVAL-REASON
006260         H-STD-CONTRACT USED-VALUE ANNUALIZED-FLAG
006270         APPROVER-TITLE REASON-CODE.
006280* CALISMA GENELI FORM SAYACI GUNCELLENIR.
006290     ADD 1 TO TOP-FORM-SAYISI.
006300     IF FORM-RISKLI = "Y"
006310         ADD 1 TO TOP-RISKLI-FORM.
006320* DONEN UNVAN KADEME TOPLAMLARINA YANSITILIR.
006330     PERFORM 2350-KADEME-BUL THRU 2350-SON.
006340* RES-FORM-ID ALANI GUNCELLENIR.
006350     MOVE H-FORM-ID TO RES-FORM-ID.
006360* RES-TOTAL-VALUE ALANI GUNCELLENIR.
006370     MOVE H-TOTAL-VALUE TO RES-TOTAL-VALUE.
006380* RES-CURRENCY ALANI GUNCELLENIR.
006390     MOVE H-CURRENCY TO RES-CURRENCY.
006400* RES-USED-VALUE ALANI GUNCELLENIR.
006410     MOVE USED-VALUE TO RES-USED-VALUE.
006420* RES-ANNUALIZED ALANI GUNCELLENIR.
006430     MOVE ANNUALIZED-FLAG TO RES-ANNUALIZED.
006440* SONUC KAYDI ALANI 30 BAYT - UNVAN GEREKIRSE KESILIR.
006450     MOVE APPROVER-TITLE (1:30) TO RES-APPROVER.
006460* RES-RISK-COUNT ALANI GUNCELLENIR.
006470     MOVE FND-SAYISI TO RES-RISK-COUNT.
006480* EN YUKSEK SKOR HESABINDAN ONCE SIFIRLANIR.
006490     MOVE 0 TO RES-MAX-SCORE.
006500* EN YUKSEK SKOR ARANIR.
006510     PERFORM 2360-EN-YUKSEK-SKOR THRU 2360-SON
006520         VARYING FND-IDX FROM 1 BY 1
006530         UNTIL FND-IDX > FND-SAYISI.
006540* SONUC KAYDI HER FORM ICIN BIR KEZ YAZILIR.
006550     WRITE RESULT-OUT-REC.
006560* FORM RAPOR BOLUMU YAZILIR.
006570     PERFORM 5000-RAPOR-FORM-YAZ THRU 5000-SON.
006580 2300-SON.
006590     EXIT.
006600*----------------------------------------------------------*
006610* ONAY MERCII UNVANINI YEDI KADEMELIK TABLODA ARAR - "(MINIMUM)"
006620* EKI VE "MINIMUM DIREKTOR" ISTISNASI AYRISTIRILIR.
006630*----------------------------------------------------------*
006640 2350-KADEME-BUL.
006650* ARAMADAN ONCE UNVAN ARA ALANA ALINIR, SAGDAN BOSLUK ATILIR.
006660     MOVE APPROVER-TITLE TO KADEME-ARA.
006670* KADEME-UZUNLUK ALANI GUNCELLENIR.
006680     MOVE 40 TO KADEME-UZUNLUK.
006690* UZUNLUK BIR AZALTILIR.
006700     PERFORM 2352-UZUNLUK-AZALT THRU 2352-SON
006710         UNTIL KADEME-UZUNLUK = 1
006720         OR KADEME-ARA (KADEME-UZUNLUK:1) NOT = SPACE.
006730* "(MINIMUM)" EKI VARSA KARSILASTIRMADAN ONCE ATILIR.
006740     IF KADEME-UZUNLUK > 10
006750         IF KADEME-ARA (KADEME-UZUNLUK - 9:10)
006760                 = " (MINIMUM)"
006770             SUBTRACT 10 FROM KADEME-UZUNLUK.
006780* "MINIMUM DIREKTOR" OZEL DURUMU DOGRUDAN DIREKTOR
006790* KADEMESINE (4) SAYILIR, TABLO TARAMASINA GEREK YOK.
006800     IF KADEME-ARA (1:KADEME-UZUNLUK) = "MINIMUM DIREKTOR"
006810         ADD 1 TO KADEME-SAYAC (4)
006820         GO TO 2350-SON.
006830* NORMAL DURUMDA YEDI KADEME TEK TEK DENENIR.
006840     MOVE "N" TO KADEME-BULUNDU.
006850* KADEME ILE KARSILASTIRILIR.
006860     PERFORM 2354-KADEME-KARSILASTIR THRU 2354-SON
006870         VARYING KADEME-IDX FROM 1 BY 1
006880         UNTIL KADEME-IDX > 7
006890         OR KADEME-BULUNDU = "Y".
006900 2350-SON.
006910     EXIT.
006920*----------------------------------------------------------*
006930* UNVAN METNININ SONUNDAKI BOSLUKLARI ATMAK ICIN UZUNLUGU AZALTIR.
006940 2352-UZUNLUK-AZALT.
006950* KADEME-UZUNLUK BIR AZALTILIR.
006960     SUBTRACT 1 FROM KADEME-UZUNLUK.
006970 2352-SON.
006980     EXIT.
006990*----------------------------------------------------------*
007000* UNVANI TEK TEK KADEME TABLOSU SATIRLARI ILE KARSILASTIRIR.
007010 2354-KADEME-KARSILASTIR.
007020     IF KADEME-ARA (1:KADEME-UZUNLUK) =
007030             KADEME-UNVAN-T (KADEME-IDX)
007040         ADD 1 TO KADEME-SAYAC (KADEME-IDX)
007050         MOVE "Y" TO KADEME-BULUNDU.
007060 2354-SON.
007070     EXIT.
007080*----------------------------------------------------------*
007090* FORM ICIN EN YUKSEK BULGU SKORUNU BULUR.
007100 2360-EN-YUKSEK-SKOR.
007110     IF FND-SKOR (FND-IDX) > RES-MAX-SCORE
007120         MOVE FND-SKOR (FND-IDX) TO RES-MAX-SCORE.
007130 2360-SON.
007140     EXIT.
007150*----------------------------------------------------------*
007160* RISK TARAMASI - TEK BIR METIN SATIRI
007170*----------------------------------------------------------*
007180 3000-RISK-TARA.
007190* SATIR CALISMA ALANINA ALINIR - ASIL KAYIT DEGISTIRILMEZ.
007200     MOVE FT-LINE TO CUR-LINE.
007210* OLUMSUZLUK KONTROLU YAPILIR.
007220     PERFORM 3100-OLUMSUZ-KONTROL THRU 3100-SON.
007230* OLUMSUZLUK IBARESI VARSA SATIR HIC TARANMADAN ATLANIR.
007240     IF OLUMSUZ-VAR = "Y"
007250         GO TO 3000-SON.
007260* HIT-SAYISI ALANI GUNCELLENIR.
007270     MOVE 0 TO HIT-SAYISI.
007280* SATIR BAZLI GORULME BAYRAKLARI HER SATIRDA SIFIRLANIR.
007290     MOVE "N" TO SAW-TICARI SAW-ETIK SAW-YASAL.
007300* SAW-SEV1 ALANI GUNCELLENIR.
007310     MOVE "N" TO SAW-SEV1 SAW-SEV3.
007320* LINE-ANAHTAR ALANI GUNCELLENIR.
007330     MOVE SPACES TO LINE-ANAHTAR.
007340* ANAHTAR KELIMELER ARANIR.
007350     PERFORM 3200-ANAHTAR-ARA THRU 3200-SON.
007360* HICBIR ANAHTAR ESLESMEDIYSE BULGU OLUSTURULMAZ.
007370     IF HIT-SAYISI = 0
007380         GO TO 3000-SON.
007390* BULGULAR BIRLESTIRILIR.
007400     PERFORM 3300-BULGU-BIRLESTIR THRU 3300-SON.
007410 3000-SON.
007420     EXIT.
007430*----------------------------------------------------------*
007440* OLUMSUZ (NEGASYON) IBARE KONTROLU - 23/08/95 SD EKLEDI
007450*----------------------------------------------------------*
007460 3100-OLUMSUZ-KONTROL.
007470* NEG-TALLY ALANI GUNCELLENIR.
007480     MOVE 0 TO NEG-TALLY.
007490* OLUMSUZ-VAR ALANI GUNCELLENIR.
007500     MOVE "N" TO OLUMSUZ-VAR.
007510* DORT OLUMSUZLUK KALIBI AYNI ANDA SAYILIR.
007520     INSPECT CUR-LINE TALLYING NEG-TALLY
007530         FOR ALL "yoktur" ALL "degildir"
007540             ALL "bulunmamaktadir" ALL "tespit edilmemistir".
007550     IF NEG-TALLY > 0
007560         MOVE "Y" TO OLUMSUZ-VAR.
007570 3100-SON.
007580     EXIT.
007590*----------------------------------------------------------*
007600* SOZLUKTEKI TUM ANAHTAR KELIMELERI DOGRUSAL TARAR
007610*----------------------------------------------------------*
007620 3200-ANAHTAR-ARA.
007630* SOZLUKTEKI HER KAYIT TEK TEK DENENIR - 250 KAYDA KADAR.
007640     PERFORM 3210-TEK-ANAHTAR THRU 3210-SON
007650         VARYING RK-IDX FROM 1 BY 1
007660         UNTIL RK-IDX > RK-SAYISI.
007670 3200-SON.
007680     EXIT.
007690*----------------------------------------------------------*
007700* TEK BIR SOZLUK KAYDININ SATIRDA GECIP GECMEDIGINI DENETLER.
007710 3210-TEK-ANAHTAR.
007720* ANAHTAR KELIME ALANI 40 BAYT - SAGDAN BOSLUKLAR ATILIR.
007730     MOVE 40 TO KW-LEN.
007740* ANAHTAR UZUNLUGU AZALTILIR.
007750     PERFORM 3220-KW-UZUNLUK-AZALT THRU 3220-SON
007760         UNTIL KW-LEN = 1
007770         OR RK-KEYWORD (RK-IDX) (KW-LEN:1) NOT = SPACE.
007780* HIT-TALLY ALANI GUNCELLENIR.
007790     MOVE 0 TO HIT-TALLY.
007800     INSPECT CUR-LINE TALLYING HIT-TALLY FOR ALL
007810         RK-KEYWORD (RK-IDX) (1:KW-LEN).
007820* BU SOZLUK KAYDI SATIRDA GECMIYORSA DEVAM EDILMEZ.
007830     IF HIT-TALLY = 0
007840         GO TO 3210-SON.
007850* GORULEN KATEGORI VE SIDDET BAYRAKLARI ISARETLENIR -
007860* BIRDEN FAZLA KATEGORI AYNI SATIRDA GORULEBILIR.
007870     IF RK-CATEGORY (RK-IDX) = "T"
007880         MOVE "Y" TO SAW-TICARI.
007890     IF RK-CATEGORY (RK-IDX) = "E"
007900         MOVE "Y" TO SAW-ETIK.
007910     IF RK-CATEGORY (RK-IDX) = "L"
007920         MOVE "Y" TO SAW-YASAL.
007930     IF RK-SEVERITY (RK-IDX) = 1
007940         MOVE "Y" TO SAW-SEV1.
007950     IF RK-SEVERITY (RK-IDX) = 3
007960         MOVE "Y" TO SAW-SEV3.
007970* SATIR BASINA EN FAZLA 5 ANAHTAR RAPORA YAZILIR.
007980     IF HIT-SAYISI < 5
007990         ADD 1 TO HIT-SAYISI
008000* ANAHTAR LISTEYE EKLENIR.
008010         PERFORM 3230-ANAHTAR-EKLE THRU 3230-SON.
008020 3210-SON.
008030     EXIT.
008040*----------------------------------------------------------*
008050* ANAHTAR KELIMENIN SONUNDAKI BOSLUKLARI ATAR.
008060 3220-KW-UZUNLUK-AZALT.
008070* KW-LEN BIR AZALTILIR.
008080     SUBTRACT 1 FROM KW-LEN.
008090 3220-SON.
008100     EXIT.
008110*----------------------------------------------------------*
008120* EN FAZLA 5 ESLESEN ANAHTARI VIRGULLE BIRLESTIRIR
008130*----------------------------------------------------------*
008140 3230-ANAHTAR-EKLE.
008150* ILK ANAHTAR DOGRUDAN, SONRAKILER VIRGULLE EKLENIR.
008160     IF HIT-SAYISI = 1
008170         MOVE RK-KEYWORD (RK-IDX) (1:KW-LEN)
008180             TO LINE-ANAHTAR
008190         GO TO 3230-SON.
008200* EKLEME YAPILACAK YER MEVCUT LISTE SONUNDA BULUNUR.
008210     PERFORM 3240-VIRGUL-UZUNLUK THRU 3240-SON.
008220     IF ANAHTAR-UZUNLUK < 79
008230         MOVE ", " TO LINE-ANAHTAR (ANAHTAR-UZUNLUK + 1:2)
008240         ADD 2 TO ANAHTAR-UZUNLUK
008250         MOVE RK-KEYWORD (RK-IDX) (1:KW-LEN)
008260             TO LINE-ANAHTAR (ANAHTAR-UZUNLUK + 1:).
008270 3230-SON.
008280     EXIT.
008290*----------------------------------------------------------*
008300* VIRGULLE EKLEME YAPMADAN ONCE MEVCUT LISTE UZUNLUGUNU BULUR.
008310 3240-VIRGUL-UZUNLUK.
008320* ANAHTAR-UZUNLUK ALANI GUNCELLENIR.
008330     MOVE 80 TO ANAHTAR-UZUNLUK.
008340* UZUNLUK BIR AZALTILIR.
008350     PERFORM 3242-VU-AZALT THRU 3242-SON
008360         UNTIL ANAHTAR-UZUNLUK = 0
008370         OR LINE-ANAHTAR (ANAHTAR-UZUNLUK:1) NOT = SPACE.
008380 3240-SON.
008390     EXIT.
008400*----------------------------------------------------------*
008410* LISTE UZUNLUGUNU BOSLUKLARI ATLAYARAK AZALTIR.
008420 3242-VU-AZALT.
008430* ANAHTAR-UZUNLUK BIR AZALTILIR.
008440     SUBTRACT 1 FROM ANAHTAR-UZUNLUK.
008450 3242-SON.
008460     EXIT.
008470*----------------------------------------------------------*
008480* SATIR UZERINDEKI TUM ISABETLERI TEK BULGUYA BIRLESTIRIR
008490*----------------------------------------------------------*
008500 3300-BULGU-BIRLESTIR.
008510* SATIRDA KAC FARKLI KATEGORI GORULDUGU SAYILIR.
008520     MOVE 0 TO KATEGORI-SAYISI.
008530     IF SAW-TICARI = "Y"
008540         ADD 1 TO KATEGORI-SAYISI.
008550     IF SAW-ETIK = "Y"
008560         ADD 1 TO KATEGORI-SAYISI.
008570     IF SAW-YASAL = "Y"
008580         ADD 1 TO KATEGORI-SAYISI.
008590* BIRDEN FAZLA KATEGORI GORULDUYSE COKLU (M) BULGU VE
008600* EN YUKSEK (3) SKOR ZORLANIR - 11/04/96 FO DUZELTTI.
008610     IF KATEGORI-SAYISI > 1
008620         MOVE "M" TO BULGU-KATEGORI
008630         MOVE 3 TO BULGU-SKOR
008640         GO TO 3310-BULGU-KAYDET.
008650     IF SAW-TICARI = "Y"
008660         MOVE "T" TO BULGU-KATEGORI.
008670     IF SAW-ETIK = "Y"
008680         MOVE "E" TO BULGU-KATEGORI.
008690     IF SAW-YASAL = "Y"
008700         MOVE "L" TO BULGU-KATEGORI.
008710* TEK KATEGORIDE SKOR ONCELIGI: 3 VARSA 3, YOKSA 1 VARSA 1,
008720* HICBIRI YOKSA ORTA (2).
008730     IF SAW-SEV3 = "Y"
008740         MOVE 3 TO BULGU-SKOR
008750     ELSE
008760         IF SAW-SEV1 = "Y"
008770             MOVE 1 TO BULGU-SKOR
008780         ELSE
008790             MOVE 2 TO BULGU-SKOR.
008800*----------------------------------------------------------*
008810* BIRLESTIRILMIS BULGUYU BULGU TABLOSUNA KAYDEDER, TOPLAMI
008820* GUNCELLER.
008830 3310-BULGU-KAYDET.
008840* BULGU TABLOSU 50 KAYITLA SINIRLI - 10/03/92 NK KOYDU.
008850     IF FND-SAYISI < 50
008860         ADD 1 TO FND-SAYISI
008870         MOVE FT-LINE-NO TO FND-LINE-NO (FND-SAYISI)
008880         MOVE BULGU-KATEGORI TO
008890             FND-KATEGORI (FND-SAYISI)
008900         MOVE BULGU-SKOR TO FND-SKOR (FND-SAYISI)
008910         MOVE LINE-ANAHTAR TO
008920             FND-ANAHTAR (FND-SAYISI).
008930* FORM GENELI RISK BAYRAGI BULGU BULUNDUGUNDA KALICI KALIR.
008940     MOVE "Y" TO FORM-RISKLI.
008950     IF BULGU-SKOR = 1
008960         ADD 1 TO TOP-DUSUK.
008970     IF BULGU-SKOR = 2
008980         ADD 1 TO TOP-ORTA.
008990     IF BULGU-SKOR = 3
009000         ADD 1 TO TOP-YUKSEK.
009010* TOP-BULGU-SAYISI SAYACI ARTIRILIR.
009020     ADD 1 TO TOP-BULGU-SAYISI.
009030 3300-SON.
009040     EXIT.
009050*----------------------------------------------------------*
009060* RAPOR BASLIGI - CALISMA BASINDA BIR KEZ YAZILIR
009070*----------------------------------------------------------*
009080 0900-RAPOR-BASLIK-YAZ.
009090* YENI SAYFA BASINDA BASLIK TOP-OF-FORM ILE YAZILIR.
009100     WRITE RAPOR-SATIRI FROM RPT-HDR-1 AFTER ADVANCING
009110         C01.
009120* TOPLAMLARDAN ONCE BOS SATIR BIRAKILIR.
009130     WRITE RAPOR-SATIRI FROM RPT-BLANK-LINE.
009140 0900-SON.
009150     EXIT.
009160*----------------------------------------------------------*
009170* FORM BASINA RAPOR BOLUMU - BASLIK + ONAY + BULGU SATIRLARI
009180*----------------------------------------------------------*
009190 5000-RAPOR-FORM-YAZ.
009200* FORM BASLIK SATIRI ICIN ALANLAR BICIMLENIR.
009210     MOVE H-FORM-ID TO RFH-FORM-ID.
009220* FMT-IN ALANI GUNCELLENIR.
009230     MOVE H-TOTAL-VALUE TO FMT-IN.
009240* TUTAR TURK FORMATINDA BICIMLENIR.
009250     PERFORM 6000-TUTAR-BICIMLE THRU 6000-SON.
009260* RFH-TUTAR ALANI GUNCELLENIR.
009270     MOVE FMT-OUT TO RFH-TUTAR.
009280* RFH-PARA ALANI GUNCELLENIR.
009290     MOVE H-CURRENCY TO RFH-PARA.
009300* TIP KODU RAPORDA ACIK METIN OLARAK BASILIR.
009310     IF H-PURCHASE-TYPE = "S"
009320         MOVE "SPOT" TO RFH-TIP
009330     ELSE
009340         IF H-PURCHASE-TYPE = "C"
009350             MOVE "SUREKLI" TO RFH-TIP
009360         ELSE
009370             MOVE "BILINMIYOR" TO RFH-TIP.
009380* RFH-AY ALANI GUNCELLENIR.
009390     MOVE H-CONTRACT-MONTHS TO RFH-AY.
009400* RPT-FORM-HDR DOKUME YAZILIR.
009410     WRITE RAPOR-SATIRI FROM RPT-FORM-HDR.
009420* ONAYA ESAS (KULLANILAN) TUTAR DA AYNI RUTINLE BICIMLENIR.
009430     MOVE USED-VALUE TO FMT-IN.
009440* TUTAR TURK FORMATINDA BICIMLENIR.
009450     PERFORM 6000-TUTAR-BICIMLE THRU 6000-SON.
009460* RAL-TUTAR ALANI GUNCELLENIR.
009470     MOVE FMT-OUT TO RAL-TUTAR.
009480* RAL-YILLIK ALANI GUNCELLENIR.
009490     MOVE ANNUALIZED-FLAG TO RAL-YILLIK.
009500* RAL-MERCI ALANI GUNCELLENIR.
009510     MOVE APPROVER-TITLE (1:40) TO RAL-MERCI.
009520* RAL-NEDEN ALANI GUNCELLENIR.
009530     MOVE REASON-CODE TO RAL-NEDEN.
009540* RPT-APPR-LINE DOKUME YAZILIR.
009550     WRITE RAPOR-SATIRI FROM RPT-APPR-LINE.
009560* HIC BULGU YOKSA TEK SATIRLIK "RISK TESPIT EDILMEDI" BASILIR.
009570     IF FND-SAYISI = 0
009580         WRITE RAPOR-SATIRI FROM RPT-NO-RISK-LINE
009590         GO TO 5000-SON.
009600* BULGU SATIRI YAZILIR.
009610     PERFORM 5100-RAPOR-DETAY-YAZ THRU 5100-SON
009620         VARYING FND-IDX FROM 1 BY 1
009630         UNTIL FND-IDX > FND-SAYISI.
009640 5000-SON.
009650     EXIT.
009660*----------------------------------------------------------*
009670 5100-RAPOR-DETAY-YAZ.
009680* BULGU SATIRI ICIN TUM ALANLAR ACIK METNE CEVRILIR.
009690     MOVE FND-LINE-NO (FND-IDX) TO RDL-LINE-NO.
009700     IF FND-KATEGORI (FND-IDX) = "T"
009710         MOVE "TICARI RISK" TO RDL-KATEGORI.
009720     IF FND-KATEGORI (FND-IDX) = "E"
009730         MOVE "ETIK RISK" TO RDL-KATEGORI.
009740     IF FND-KATEGORI (FND-IDX) = "L"
009750         MOVE "YASAL RISK" TO RDL-KATEGORI.
009760     IF FND-KATEGORI (FND-IDX) = "M"
009770         MOVE "COKLU RISK" TO RDL-KATEGORI.
009780     IF FND-SKOR (FND-IDX) = 1
009790         MOVE "DUSUK" TO RDL-SKOR.
009800     IF FND-SKOR (FND-IDX) = 2
009810         MOVE "ORTA" TO RDL-SKOR.
009820     IF FND-SKOR (FND-IDX) = 3
009830         MOVE "YUKSEK" TO RDL-SKOR.
009840* RDL-ANAHTAR ALANI GUNCELLENIR.
009850     MOVE FND-ANAHTAR (FND-IDX) TO RDL-ANAHTAR.
009860* RPT-DETAIL-LINE DOKUME YAZILIR.
009870     WRITE RAPOR-SATIRI FROM RPT-DETAIL-LINE.
009880* GEREKCE CUMLESI KATEGORIYE GORE BELIRLENIR - 10/05/05 SD.
009890     IF FND-KATEGORI (FND-IDX) = "T"
009900         MOVE "FINANSAL VE TICARI SURECLERDE RISK TESPIT EDILDI"
009910             TO RNL-ACIKLAMA.
009920     IF FND-KATEGORI (FND-IDX) = "E"
009930         MOVE "ETIK KURALLARA AYKIRI DURUM TESPIT EDILDI"
009940             TO RNL-ACIKLAMA.
009950     IF FND-KATEGORI (FND-IDX) = "L"
009960         MOVE "YASAL MEVZUATA UYUMSUZLUK TESPIT EDILDI"
009970             TO RNL-ACIKLAMA.
009980     IF FND-KATEGORI (FND-IDX) = "M"
009990         MOVE "BIRDEN FAZLA KATEGORIDE RISK TESPIT EDILDI"
010000             TO RNL-ACIKLAMA.
010010* RPT-NEDEN-LINE DOKUME YAZILIR.
010020     WRITE RAPOR-SATIRI FROM RPT-NEDEN-LINE.
010030* UPSI-0 ACIKSA HER BULGU SATIRI AYRICA EKRANA BASILIR -
010040* 14/01/99 FO SORUN GIDERME ICIN EKLEDI.
010050     IF IZ-ACIK
010060         DISPLAY "SATANZ-IZ SATIR=" FND-LINE-NO (FND-IDX)
010070             " KAT=" FND-KATEGORI (FND-IDX).
010080 5100-SON.
010090     EXIT.
010100*----------------------------------------------------------*
010110* TURK TUTAR BICIMI - NOKTA BINLIK, VIRGUL ONDALIK
010120* 05/01/94 SD DUZELTTI.
010130*----------------------------------------------------------*
010140 6000-TUTAR-BICIMLE.
010150* TAMPON BASTAN TEMIZLENIR, SAGDAN SOLA DOLDURULACAK.
010160     MOVE SPACES TO FMT-BUF.
010170* YAZMA POZISYONU TAMPONUN SONUNDAN BASLAR.
010180     MOVE 15 TO FMT-POS.
010190* FMT-BASLADI ALANI GUNCELLENIR.
010200     MOVE "N" TO FMT-BASLADI.
010210* FMT-GRUP ALANI GUNCELLENIR.
010220     MOVE 0 TO FMT-GRUP.
010230* FMT-POS BIR AZALTILIR.
010240     SUBTRACT 1 FROM FMT-POS.
010250* ONDALIK IKI HANE DOGRUDAN, VIRGUL ARADAN YAZILIR.
010260     MOVE FMT-DIGIT (11) TO FMT-BUF (FMT-POS:1).
010270* FMT-POS BIR AZALTILIR.
010280     SUBTRACT 1 FROM FMT-POS.
010290* FMT-BUF ALANI GUNCELLENIR.
010300     MOVE FMT-DIGIT (10) TO FMT-BUF (FMT-POS:1).
010310* FMT-POS BIR AZALTILIR.
010320     SUBTRACT 1 FROM FMT-POS.
010330* FMT-BUF ALANI GUNCELLENIR.
010340     MOVE "," TO FMT-BUF (FMT-POS:1).
010350* TAM KISIM DOKUZ HANE SAGDAN SOLA TEK TEK ISLENIR.
010360     PERFORM 6100-TAM-KISIM-YAZ THRU 6100-SON
010370         VARYING FMT-IDX FROM 9 BY -1
010380         UNTIL FMT-IDX < 1.
010390* SOLDAKI BOS KISIM ATILIR, SONUC SOLA DAYALI ALINIR.
010400     MOVE FMT-BUF (FMT-POS:) TO FMT-OUT.
010410 6000-SON.
010420     EXIT.
010430*----------------------------------------------------------*
010440* TUTARIN TAM KISMINI SAGDAN SOLA RAKAM RAKAM YAZAR.
010450 6100-TAM-KISIM-YAZ.
010460* ANLAMLI (SIFIR OLMAYAN) ILK RAKAMDAN ITIBAREN BASILIR.
010470     IF FMT-DIGIT (FMT-IDX) NOT = 0
010480         MOVE "Y" TO FMT-BASLADI.
010490     IF FMT-IDX = 1
010500         MOVE "Y" TO FMT-BASLADI.
010510* BASLAMADIYSA VE SON HANE DEGILSE BU HANE ATLANIR.
010520     IF FMT-BASLADI = "N"
010530         GO TO 6100-SON.
010540* HER UC HANEDE BIR NOKTA KONUR - ISLENEN HANE HARIC.
010550     IF FMT-GRUP = 3
010560* BINLIK NOKTASI KONUR.
010570         PERFORM 6110-NOKTA-KOY THRU 6110-SON.
010580* FMT-POS BIR AZALTILIR.
010590     SUBTRACT 1 FROM FMT-POS.
010600     MOVE FMT-DIGIT (FMT-IDX) TO
010610         FMT-BUF (FMT-POS:1).
010620* FMT-GRUP SAYACI ARTIRILIR.
010630     ADD 1 TO FMT-GRUP.
010640 6100-SON.
010650     EXIT.
010660*----------------------------------------------------------*
010670* UC BASAMAKTA BIR NOKTA BINLIK AYIRICI KOYAR.
010680 6110-NOKTA-KOY.
010690* FMT-POS BIR AZALTILIR.
010700     SUBTRACT 1 FROM FMT-POS.
010710* FMT-BUF ALANI GUNCELLENIR.
010720     MOVE "." TO FMT-BUF (FMT-POS:1).
010730* FMT-GRUP ALANI GUNCELLENIR.
010740     MOVE 0 TO FMT-GRUP.
010750 6110-SON.
010760     EXIT.
010770*----------------------------------------------------------*
010780* CALISMA SONU TOPLAMLARI - FORM, BULGU, SKOR VE KADEME
010790*----------------------------------------------------------*
010800 9000-GENEL-TOPLAM-YAZ.
010810* RPT-BLANK-LINE DOKUME YAZILIR.
010820     WRITE RAPOR-SATIRI FROM RPT-BLANK-LINE.
010830* CALISMA SONU TOPLAMLARI TEK TEK ETIKET/DEGER IKILISI
010840* OLARAK BASILIR.
010850     MOVE "ISLENEN FORM SAYISI" TO RTL-ETIKET.
010860* RTL-DEGER ALANI GUNCELLENIR.
010870     MOVE TOP-FORM-SAYISI TO RTL-DEGER.
010880* RPT-TOT-LINE DOKUME YAZILIR.
010890     WRITE RAPOR-SATIRI FROM RPT-TOT-LINE.
010900* RTL-ETIKET ALANI GUNCELLENIR.
010910     MOVE "RISKLI FORM SAYISI" TO RTL-ETIKET.
010920* RTL-DEGER ALANI GUNCELLENIR.
010930     MOVE TOP-RISKLI-FORM TO RTL-DEGER.
010940* RPT-TOT-LINE DOKUME YAZILIR.
010950     WRITE RAPOR-SATIRI FROM RPT-TOT-LINE.
010960* RTL-ETIKET ALANI GUNCELLENIR.
010970     MOVE "TOPLAM BULGU SAYISI" TO RTL-ETIKET.
010980* RTL-DEGER ALANI GUNCELLENIR.
010990     MOVE TOP-BULGU-SAYISI TO RTL-DEGER.
011000* RPT-TOT-LINE DOKUME YAZILIR.
011010     WRITE RAPOR-SATIRI FROM RPT-TOT-LINE.
011020* RTL-ETIKET ALANI GUNCELLENIR.
011030     MOVE "DUSUK SKORLU BULGU" TO RTL-ETIKET.
011040* RTL-DEGER ALANI GUNCELLENIR.
011050     MOVE TOP-DUSUK TO RTL-DEGER.
011060* RPT-TOT-LINE DOKUME YAZILIR.
011070     WRITE RAPOR-SATIRI FROM RPT-TOT-LINE.
011080* RTL-ETIKET ALANI GUNCELLENIR.
011090     MOVE "ORTA SKORLU BULGU" TO RTL-ETIKET.
011100* RTL-DEGER ALANI GUNCELLENIR.
011110     MOVE TOP-ORTA TO RTL-DEGER.
011120* RPT-TOT-LINE DOKUME YAZILIR.
011130     WRITE RAPOR-SATIRI FROM RPT-TOT-LINE.
011140* RTL-ETIKET ALANI GUNCELLENIR.
011150     MOVE "YUKSEK SKORLU BULGU" TO RTL-ETIKET.
011160* RTL-DEGER ALANI GUNCELLENIR.
011170     MOVE TOP-YUKSEK TO RTL-DEGER.
011180* RPT-TOT-LINE DOKUME YAZILIR.
011190     WRITE RAPOR-SATIRI FROM RPT-TOT-LINE.
011200* YEDI KADEMENIN HER BIRI ICIN AYRI TOPLAM SATIRI BASILIR.
011210     PERFORM 9100-KADEME-TOPLAM-YAZ THRU 9100-SON
011220         VARYING KADEME-IDX FROM 1 BY 1
011230         UNTIL KADEME-IDX > 7.
011240 9000-SON.
011250     EXIT.
011260*----------------------------------------------------------*
011270* KADEME BASINA ONAY SAYISI SATIRINI YAZAR.
011280 9100-KADEME-TOPLAM-YAZ.
011290* RTL-ETIKET ALANI GUNCELLENIR.
011300     MOVE KADEME-UNVAN-T (KADEME-IDX) TO RTL-ETIKET.
011310* RTL-DEGER ALANI GUNCELLENIR.
011320     MOVE KADEME-SAYAC (KADEME-IDX) TO RTL-DEGER.
011330* RPT-TOT-LINE DOKUME YAZILIR.
011340     WRITE RAPOR-SATIRI FROM RPT-TOT-LINE.
011350 9100-SON.
011360     EXIT.
011370*----------------------------------------------------------*
011380 9900-KAPAT-DUR.
011390* KAPANISTAN ONCE GENEL TOPLAMLAR BASILIR.
011400     PERFORM 9000-GENEL-TOPLAM-YAZ THRU 9000-SON.
011410* TUM DOSYALAR SIRAYLA KAPATILIR, SONRA PROGRAM SONLANIR.
011420     CLOSE FORM-DOSYASI.
011430* SONUC-DOSYASI KAPATILIR.
011440     CLOSE SONUC-DOSYASI.
011450* RAPOR-DOSYASI KAPATILIR.
011460     CLOSE RAPOR-DOSYASI.
011470     STOP RUN.
011480 9900-SON.
011490     EXIT.
011500*----------------------------------------------------------*
